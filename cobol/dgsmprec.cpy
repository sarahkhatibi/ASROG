000010********************************************************************
000020*                                                                  *
000030*    DGSMPREC -- OIL SAMPLE INPUT RECORD                           *
000040*    TRANSFORMER OIL / DGA RISK ENGINE - SAMPLE-FILE LAYOUT        *
000050*                                                                  *
000060*    ONE RECORD PER LABORATORY OIL TEST.  COMPOSITE NAME FIELD     *
000070*    CARRIES SUBSTATION CODE, EQUIPMENT ID, SUBSTATION NAME AND    *
000080*    SAMPLE DATE SPACE-SEPARATED -- SEE 2210-PARSE-SAMPLE-NAME     *
000090*    IN DGAENGIN FOR THE TOKENIZING LOGIC.  MEASUREMENT FIELDS     *
000100*    MAY ARRIVE BLANK FROM THE LAB FEED; THEY ARE CARRIED HERE AS  *
000110*    DISPLAY TEXT AND REINTERPRETED NUMERICALLY THROUGH THE        *
000120*    SM-SAMPLE-NUM-VIEW REDEFINES BELOW ONLY AFTER A NUMERIC       *
000130*    CLASS TEST PASSES.                                            *
000140*                                                                  *
000150*    HISTORY                                                       *
000160*    -------                                                       *
000170*    1991-04-08  RKV  REQ-0119  ORIGINAL LAYOUT FOR LAB FEED.      *
000180*    1994-11-02  RKV  REQ-0188  ADDED DDF, CO, CO2 COLUMNS.        *
000190*    1998-09-21  LMT  Y2K-0007  CONFIRMED NO 2-DIGIT YEAR FIELDS   *
000200*                               IN THIS RECORD -- SAMPLE-DATE IS   *
000210*                               ALREADY CARRIED AS A 4-DIGIT-YEAR  *
000220*                               TEXT KEY, NO CONVERSION NEEDED.    *
000230*    2003-06-14  DJP  REQ-0341  WIDENED ASROG TEXT TO 60 BYTES.    *
000240*                                                                  *
000250********************************************************************
000260 01  SM-SAMPLE-RECORD.
000270     05  SM-SAMPLE-NAME              PIC X(60).
000280     05  SM-TCG-X                    PIC X(05).
000290     05  SM-TAN-X                    PIC X(04).
000300     05  SM-BDV-X                    PIC X(03).
000310     05  SM-WATER-X                  PIC X(03).
000320     05  SM-DDF-X                    PIC X(05).
000330     05  SM-ASROG                    PIC X(60).
000340     05  SM-HYDROGEN-X                PIC X(05).
000350     05  SM-METHANE-X                 PIC X(05).
000360     05  SM-ETHANE-X                   PIC X(05).
000370     05  SM-ETHYLENE-X                  PIC X(05).
000380     05  SM-ACETYLENE-X                  PIC X(05).
000390     05  SM-CARBON-MONOXIDE-X             PIC X(05).
000400     05  SM-CARBON-DIOXIDE-X               PIC X(05).
000410     05  FILLER                             PIC X(45).
000420*
000430*    NUMERIC REINTERPRETATION OF THE MEASUREMENT COLUMNS ABOVE.
000440*    SAME STORAGE, SAME WIDTHS -- NO MOVE, NO MISALIGNMENT OF THE
000450*    IMPLIED DECIMAL POINT ON SM-TAN-N / SM-DDF-N.
000460*
000470 01  SM-SAMPLE-NUM-VIEW REDEFINES SM-SAMPLE-RECORD.
000480     05  FILLER                       PIC X(60).
000490     05  SM-TCG-N                     PIC 9(05).
000500     05  SM-TAN-N                     PIC 9(01)V9(03).
000510     05  SM-BDV-N                     PIC 9(03).
000520     05  SM-WATER-N                   PIC 9(03).
000530     05  SM-DDF-N                     PIC 9(01)V9(04).
000540     05  FILLER                       PIC X(60).
000550     05  SM-HYDROGEN-N                PIC 9(05).
000560     05  SM-METHANE-N                 PIC 9(05).
000570     05  SM-ETHANE-N                  PIC 9(05).
000580     05  SM-ETHYLENE-N                PIC 9(05).
000590     05  SM-ACETYLENE-N               PIC 9(05).
000600     05  SM-CARBON-MONOXIDE-N         PIC 9(05).
000610     05  SM-CARBON-DIOXIDE-N          PIC 9(05).
000620     05  FILLER                       PIC X(45).
