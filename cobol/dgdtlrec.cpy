000010********************************************************************
000020*                                                                  *
000030*    DGDTLREC -- ENRICHED SAMPLE DETAIL RECORD                     *
000040*    TRANSFORMER OIL / DGA RISK ENGINE - DETAIL-FILE LAYOUT        *
000050*                                                                  *
000060*    ONE RECORD WRITTEN PER SAMPLE READ FROM SAMPLE-FILE.  CARRIES *
000070*    THE PARSED COMPOSITE-NAME FIELDS, THE ORIGINAL MEASUREMENTS   *
000080*    CARRIED THROUGH FOR AUDIT, THE V2 RISK SCORE/LEVEL/FLAG AND   *
000090*    THE DUVAL TRIANGLE RESULT.  BUILT IN 2270-BUILD-DETAIL-RECORD *
000100*    OF DGAENGIN AND WRITTEN LINE-SEQUENTIAL, ONE PER INPUT SAMPLE. *
000110*                                                                  *
000120*    HISTORY                                                       *
000130*    -------                                                       *
000140*    1991-04-22  RKV  REQ-0124  ORIGINAL DETAIL LAYOUT.            *
000150*    1996-02-09  WFH  REQ-0205  ADDED DUVAL PERCENT COLUMNS.       *
000160*    1998-10-05  LMT  Y2K-0007  SAMPLE-DATE CARRIED AS A 4-DIGIT-  *
000170*                               YEAR TEXT KEY, NOT A DATE FIELD --  *
000180*                               NO WINDOWING NEEDED HERE.          *
000190*    2004-01-30  DJP  REQ-0352  WIDENED ASROG CARRYTHROUGH FIELD.  *
000200*                                                                  *
000210********************************************************************
000220 01  DT-DETAIL-RECORD.
000230     05  DT-SUBSTATION-CODE          PIC X(08).
000240     05  DT-EQUIPMENT                PIC X(08).
000250     05  DT-SUBSTATION-NAME          PIC X(30).
000260     05  DT-SAMPLE-DATE               PIC X(10).
000270     05  DT-PARSE-FAILED-FLAG          PIC X(01).
000280     05  DT-TCG                        PIC Z(4)9.
000290     05  DT-TAN                        PIC Z.999.
000300     05  DT-BREAKDOWN-VOLTAGE           PIC ZZ9.
000310     05  DT-WATER-CONTENTS                PIC ZZ9.
000320     05  DT-ASROG                          PIC X(60).
000330     05  DT-RISK-SCORE                      PIC ZZ9.
000340     05  DT-RISK-LEVEL                       PIC X(06).
000350     05  DT-RISK-FLAG                         PIC X(01).
000360     05  DT-CH4-PCT                            PIC ZZ9.99.
000370     05  DT-C2H4-PCT                             PIC ZZ9.99.
000380     05  DT-C2H2-PCT                               PIC ZZ9.99.
000390     05  DT-DUVAL-ZONE                              PIC X(20).
000400     05  FILLER                                      PIC X(20).
