000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. DGAENGIN.
000030 AUTHOR. R. KOVACH.
000040 INSTALLATION. ELECTRIC POWER DIV - OIL LAB SYSTEMS.
000050 DATE-WRITTEN. 04/1991.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - UTILITY OPERATING DATA.
000080********************************************************************
000090*                                                                  *
000100*A    ABSTRACT..                                                   *
000110*  DGAENGIN READS THE OIL LABORATORY SAMPLE FEED (SAMPLE-FILE)     *
000120*  AND APPLIES THE TRANSFORMER OIL CONDITION RULES -- RISK         *
000130*  SCORING FROM TCG/TAN/BREAKDOWN VOLTAGE/WATER/ASROG TEXT AND     *
000140*  DISSOLVED GAS ANALYSIS (DUVAL TRIANGLE-1 AND THE THREE-RATIO    *
000150*  METHOD) -- WRITING AN ENRICHED DETAIL RECORD PER SAMPLE TO      *
000160*  DETAIL-FILE AND A TOP-10/KPI/CONTROL-BREAK REPORT TO            *
000170*  REPORT-FILE FOR THE OIL LAB SUPERVISOR.                         *
000180*                                                                  *
000190*J    JCL..                                                        *
000200*                                                                  *
000210* //DGAENGIN EXEC PGM=DGAENGIN                                     *
000220* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
000230* //SYSOUT   DD SYSOUT=*                                           *
000240* //SAMPIN   DD DISP=SHR,DSN=T54.T9511F0.DGAENGIN.SAMPLE.INPUT     *
000250* //DETOUT   DD DSN=T54.T9511F0.DGAENGIN.DETAIL.DATA,              *
000260* //            DISP=(,CATLG,CATLG),                               *
000270* //            UNIT=USER,                                         *
000280* //            SPACE=(CYL,(50,30),RLSE),                          *
000290* //            DCB=(RECFM=FB,LRECL=201,BLKSIZE=0)                 *
000300* //RPTOUT   DD DSN=T54.T9511F0.DGAENGIN.OUTPUT.DATA,               *
000310* //            DISP=(,CATLG,CATLG),                               *
000320* //            UNIT=USER,                                         *
000330* //            SPACE=(CYL,(50,30),RLSE),                          *
000340* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)                 *
000350* //SYSIPT   DD DUMMY                                              *
000360* //*                                                               *
000370*                                                                  *
000380*P    ENTRY PARAMETERS..                                           *
000390*     NONE.                                                        *
000400*                                                                  *
000410*E    ERRORS DETECTED BY THIS ELEMENT..                            *
000420*     I/O ERROR ON SAMPLE-FILE, DETAIL-FILE OR REPORT-FILE         *
000430*                                                                  *
000440*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
000450*                                                                  *
000460*     CKABEND  ---- FORCE A PROGRAM INTERRUPT ON FATAL I/O ERROR   *
000470*                                                                  *
000480*U    USER CONSTANTS AND TABLES REFERENCED..                       *
000490*     ASROG SUBSTRING CODES -- SEE 2231/2232/2233 BELOW            *
000500*                                                                  *
000510********************************************************************
000520*                                                                  *
000530*    CHANGE LOG                                                    *
000540*    ----------                                                    *
000550*    1991-04-08  RKV  REQ-0119  ORIGINAL PROGRAM.  SINGLE-PASS     *
000560*                               SEQUENTIAL SCORING OF LAB FEED.    *
000570*    1991-09-30  RKV  REQ-0131  ADDED BREAKDOWN VOLTAGE AND WATER  *
000580*                               CONTENTS BLOCKS TO THE V2 SCORER.  *
000590*    1992-03-17  RKV  REQ-0147  ADDED THE LEGACY V1 SCORER FOR     *
000600*                               SIDE-BY-SIDE COMPARISON RUNS.      *
000610*    1993-06-02  WFH  REQ-0176  ADDED DUVAL TRIANGLE-1 PERCENTAGES *
000620*                               AND FAULT-ZONE CLASSIFICATION.     *
000630*    1994-11-02  RKV  REQ-0188  ADDED DDF, CO, CO2 TO THE INPUT    *
000640*                               LAYOUT (READ, NOT SCORED).         *
000650*    1995-08-21  WFH  REQ-0199  ADDED THE THREE-RATIO (ROGERS-     *
000660*                               STYLE) TERNARY CALCULATOR.         *
000670*    1996-02-09  WFH  REQ-0205  ADDED TOP-10 HIGHEST-RISK RANKING  *
000680*                               TABLE AND REPORT SECTION.          *
000690*    1997-07-14  LMT  REQ-0218  ADDED DUVAL-ZONE CONTROL-BREAK     *
000700*                               TABLE, KEYED SEQUENTIAL SEARCH.    *
000710*    1998-09-21  LMT  Y2K-0007  REVIEWED ALL DATE FIELDS.  SAMPLE- *
000720*                               DATE IS CARRIED AS A 4-DIGIT-YEAR  *
000730*                               TEXT KEY ONLY, NEVER WINDOWED OR   *
000740*                               ARITHMETIC -- NO CENTURY EXPOSURE. *
000750*                               RUN-DATE BREAKDOWN BELOW ALREADY   *
000760*                               CARRIES A 4-DIGIT YEAR.            *
000770*    1999-01-11  LMT  Y2K-0019  CONFIRMED WITH QA ON FULL-CENTURY  *
000780*                               TEST DECK.  NO FURTHER CHANGE.     *
000790*    2000-05-30  DJP  REQ-0298  ADDED RISK-LEVEL CONTROL-BREAK     *
000800*                               AVERAGES (TCG/TAN/BDV BY LEVEL).   *
000810*    2003-06-14  DJP  REQ-0341  WIDENED ASROG CARRYTHROUGH TO 60   *
000820*                               BYTES PER LAB VENDOR CHANGE.       *
000830*    2004-01-30  DJP  REQ-0352  ADDED CRITICAL-ZONE COUNTER (D2,   *
000840*                               T3, DT) TO THE KPI BLOCK.          *
000850*    2008-10-06  SAG  REQ-0410  ADDED COMPLETE-DGA-DATA COUNTER    *
000860*                               TO THE KPI BLOCK PER OIL LAB REQ.  *
000870*    2013-02-19  MBC  REQ-0477  CHANGED TOP-RISK TIE-BREAK TO      *
000880*                               STRICT INPUT ORDER PER AUDIT.      *
000890*                                                                  *
000900********************************************************************
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930 SOURCE-COMPUTER. IBM-370.
000940 OBJECT-COMPUTER. IBM-370.
000950 SPECIAL-NAMES.
000960     C01 IS TOP-OF-FORM.
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990     SELECT SAMPLE-FILE ASSIGN TO SAMPIN
001000         ORGANIZATION IS LINE SEQUENTIAL
001010         FILE STATUS IS SAMPLE-FILE-STATUS.
001020     SELECT DETAIL-FILE ASSIGN TO DETOUT
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         FILE STATUS IS DETAIL-FILE-STATUS.
001050     SELECT REPORT-FILE ASSIGN TO RPTOUT
001060         ORGANIZATION IS LINE SEQUENTIAL
001070         FILE STATUS IS REPORT-FILE-STATUS.
001080 DATA DIVISION.
001090 FILE SECTION.
001100 FD  SAMPLE-FILE
001110     RECORDING MODE IS F
001120     BLOCK CONTAINS 0 RECORDS.
001130 01  SAMPLE-FILE-RECORD         PIC X(220).
001140 FD  DETAIL-FILE
001150     RECORDING MODE IS F
001160     BLOCK CONTAINS 0 RECORDS.
001170 01  DETAIL-FILE-RECORD         PIC X(201).
001180 FD  REPORT-FILE
001190     RECORDING MODE IS F
001200     BLOCK CONTAINS 0 RECORDS.
001210 01  REPORT-FILE-RECORD         PIC X(132).
001220 EJECT
001230 WORKING-STORAGE SECTION.
001240 01  FILLER PIC X(32)
001250      VALUE 'DGAENGIN WORKING STORAGE BEGINS '.
001260********************************************************************
001270*    INPUT AND OUTPUT RECORD LAYOUTS (COPYBOOKS)
001280********************************************************************
001290     COPY DGSMPREC.
001300     EJECT
001310     COPY DGDTLREC.
001320     EJECT
001330
001340********************************************************************
001350*    READ ONLY CONSTANTS
001360********************************************************************
001370 01  READ-ONLY-WORK-AREA.
001380     05  MSG01-IO-ERROR         PIC X(19)
001390                                VALUE 'I/O ERROR ON FILE -'.
001400     05  WS-CODE-MODE5          PIC X(05) VALUE 'MODE5'.
001410     05  WS-CODE-THERMAL        PIC X(14) VALUE 'THERMAL-DECOMP'.
001420     05  WS-CODE-PARTIAL        PIC X(17)
001430                                VALUE 'PARTIAL-DISCHARGE'.
001440     05  FILLER                 PIC X(06).
001450 EJECT
001460********************************************************************
001470*    SWITCHES AND INDICATORS
001480********************************************************************
001490 01  SWITCHES-AND-INDICATORS.
001500     05  END-OF-FILE-INDICATOR      PIC X(01).
001510         88  END-OF-FILE             VALUE 'Y'.
001520         88  CONTINUE-PROCESSING     VALUE 'N'.
001530     05  WS-PARSE-FAILED-IND         PIC X(01).
001540         88  PARSE-FAILED             VALUE 'Y'.
001550         88  PARSE-OK                 VALUE 'N'.
001560     05  WS-TCG-MISSING-IND          PIC X(01).
001570         88  TCG-MISSING              VALUE 'Y'.
001580         88  TCG-PRESENT               VALUE 'N'.
001590     05  WS-TAN-MISSING-IND          PIC X(01).
001600         88  TAN-MISSING               VALUE 'Y'.
001610         88  TAN-PRESENT                VALUE 'N'.
001620     05  WS-BDV-MISSING-IND          PIC X(01).
001630         88  BDV-MISSING               VALUE 'Y'.
001640         88  BDV-PRESENT                VALUE 'N'.
001650     05  WS-WATER-MISSING-IND        PIC X(01).
001660         88  WATER-MISSING             VALUE 'Y'.
001670         88  WATER-PRESENT              VALUE 'N'.
001680     05  WS-H2-MISSING-IND           PIC X(01).
001690         88  H2-MISSING                VALUE 'Y'.
001700         88  H2-PRESENT                 VALUE 'N'.
001710     05  WS-CH4-MISSING-IND          PIC X(01).
001720         88  CH4-MISSING               VALUE 'Y'.
001730         88  CH4-PRESENT                VALUE 'N'.
001740     05  WS-C2H6-MISSING-IND         PIC X(01).
001750         88  C2H6-MISSING              VALUE 'Y'.
001760         88  C2H6-PRESENT               VALUE 'N'.
001770     05  WS-C2H4-MISSING-IND         PIC X(01).
001780         88  C2H4-MISSING              VALUE 'Y'.
001790         88  C2H4-PRESENT               VALUE 'N'.
001800     05  WS-C2H2-MISSING-IND         PIC X(01).
001810         88  C2H2-MISSING              VALUE 'Y'.
001820         88  C2H2-PRESENT               VALUE 'N'.
001830     05  WS-ASROG-MODE5-IND          PIC X(01).
001840         88  ASROG-HAS-MODE5           VALUE 'Y'.
001850     05  WS-ASROG-THERMAL-IND        PIC X(01).
001860         88  ASROG-HAS-THERMAL         VALUE 'Y'.
001870     05  WS-ASROG-PARTIAL-IND        PIC X(01).
001880         88  ASROG-HAS-PARTIAL         VALUE 'Y'.
001890     05  WS-DUVAL-DATA-IND           PIC X(01).
001900         88  DUVAL-DATA-OK             VALUE 'Y'.
001910         88  DUVAL-DATA-INSUFFICIENT   VALUE 'N'.
001920     05  WS-FOUND-ZONE-IND           PIC X(01).
001930         88  WS-FOUND-ZONE             VALUE 'Y'.
001940     05  FILLER                      PIC X(08).
001950 EJECT
001960********************************************************************
001970*    FILE STATUS AND I/O WORK AREA
001980********************************************************************
001990 01  WS-IO-STATUS-AREA.
002000     05  SAMPLE-FILE-STATUS     PIC X(02).
002010         88  SAMPLE-FILE-OK          VALUE '00'.
002020         88  SAMPLE-FILE-EOF          VALUE '10'.
002030     05  DETAIL-FILE-STATUS     PIC X(02).
002040         88  DETAIL-FILE-OK           VALUE '00'.
002050     05  REPORT-FILE-STATUS     PIC X(02).
002060         88  REPORT-FILE-OK           VALUE '00'.
002070     05  FILLER                 PIC X(06).
002080 EJECT
002090********************************************************************
002100*    RUN DATE WORK AREA
002110********************************************************************
002120 01  WS-RUN-DATE-AREA.
002130     05  WS-RUN-DATE                 PIC 9(08).
002140     05  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
002150         10  WS-RUN-CCYY              PIC 9(04).
002160         10  WS-RUN-MM                PIC 9(02).
002170         10  WS-RUN-DD                PIC 9(02).
002180     05  FILLER                      PIC X(04).
002190 EJECT
002200********************************************************************
002210*    SAMPLE-NAME PARSE WORK AREA
002220********************************************************************
002230 01  WS-NAME-TOKEN-AREA.
002240     05  WS-TOKEN-COUNT              PIC S9(02) COMP VALUE 0.
002250     05  WS-NAME-TOKEN OCCURS 8 TIMES
002260                        PIC X(30).
002270     05  WS-NAME-SUB                 PIC S9(02) COMP VALUE 0.
002280     05  WS-SUBSTATION-NAME-BUILD    PIC X(30).
002290     05  WS-NAME-PTR                 PIC S9(04) COMP VALUE 1.
002300     05  FILLER                      PIC X(08).
002310 01  WS-DATE-CANDIDATE-AREA.
002320     05  WS-DATE-CANDIDATE           PIC X(10).
002330     05  WS-DATE-CANDIDATE-CHARS REDEFINES WS-DATE-CANDIDATE.
002340         10  WS-DATE-CHAR OCCURS 10 TIMES
002350                          PIC X(01).
002360     05  WS-DATE-SHAPE-SUB           PIC S9(02) COMP VALUE 0.
002370     05  FILLER                      PIC X(10).
002380 01  WS-PARSED-NAME-FIELDS.
002390     05  WS-SUBSTATION-CODE          PIC X(08).
002400     05  WS-EQUIPMENT                PIC X(08).
002410     05  WS-SUBSTATION-NAME          PIC X(30).
002420     05  WS-SAMPLE-DATE              PIC X(10).
002430     05  FILLER                      PIC X(08).
002440 EJECT
002450********************************************************************
002460*    RISK SCORER WORK AREAS (U2/U3)
002470********************************************************************
002480 01  WS-SCORE-WORK-AREA.
002490     05  WS-V2-SCORE                 PIC S9(03) COMP-3 VALUE 0.
002500     05  WS-V1-SCORE                 PIC S9(03) COMP-3 VALUE 0.
002510     05  WS-RISK-LEVEL               PIC X(06).
002520     05  WS-RISK-FLAG                PIC X(01).
002530     05  WS-SCAN-POS                 PIC S9(04) COMP VALUE 0.
002540     05  WS-SCAN-LIMIT               PIC S9(04) COMP VALUE 0.
002550     05  FILLER                      PIC X(10).
002560 EJECT
002570********************************************************************
002580*    DUVAL TRIANGLE WORK AREA (U4)
002590********************************************************************
002600 01  WS-DUVAL-WORK-AREA.
002610     05  WS-DUVAL-TOTAL              PIC S9(06) COMP-3 VALUE 0.
002620     05  WS-CH4-PCT-CALC             PIC S9(03)V9(04) COMP-3 VALUE 0.
002630     05  WS-C2H4-PCT-CALC            PIC S9(03)V9(04) COMP-3 VALUE 0.
002640     05  WS-C2H2-PCT-CALC            PIC S9(03)V9(04) COMP-3 VALUE 0.
002650     05  WS-DUVAL-ZONE-LABEL         PIC X(20).
002660     05  FILLER                      PIC X(09).
002670 EJECT
002680********************************************************************
002690*    TERNARY RATIO WORK AREA (U5) -- COMPUTED, NOT REPORTED
002700********************************************************************
002710 01  WS-RATIO-WORK-AREA.
002720     05  WS-RATIO-H2-CH4             PIC S9(04)V9(04) COMP-3 VALUE 0.
002730     05  WS-RATIO-C2H4-C2H6          PIC S9(04)V9(04) COMP-3 VALUE 0.
002740     05  WS-RATIO-C2H2-C2H4          PIC S9(04)V9(04) COMP-3 VALUE 0.
002750     05  WS-RATIO-SUM                PIC S9(05)V9(04) COMP-3 VALUE 0.
002760     05  WS-RATIO-P1                 PIC S9(03)V9(04) COMP-3 VALUE 0.
002770     05  WS-RATIO-P2                 PIC S9(03)V9(04) COMP-3 VALUE 0.
002780     05  WS-RATIO-P3                 PIC S9(03)V9(04) COMP-3 VALUE 0.
002790     05  WS-RATIO-ZONE-LABEL         PIC X(22).
002800     05  FILLER                      PIC X(10).
002810 EJECT
002820
002830********************************************************************
002840*    TOP-RISK RANKING TABLE (U6) -- TOP 10, SCORE DESCENDING,
002850*    TIES KEPT IN INPUT ORDER (REQ-0477)
002860********************************************************************
002870 01  WS-TOP-RISK-TABLE.
002880     05  WS-TOP-RISK-COUNT           PIC S9(04) COMP VALUE 0.
002890     05  WS-INSERT-POS               PIC S9(04) COMP VALUE 0.
002900     05  WS-TOP-SUB                  PIC S9(04) COMP VALUE 0.
002910     05  WS-TOP-SUB2                 PIC S9(04) COMP VALUE 0.
002920     05  WS-TOP-RISK-ENTRY OCCURS 10 TIMES.
002930         10  TR-SUBSTATION-CODE      PIC X(08).
002940         10  TR-EQUIPMENT            PIC X(08).
002950         10  TR-SUBSTATION-NAME      PIC X(30).
002960         10  TR-RISK-FLAG            PIC X(01).
002970         10  TR-RISK-SCORE           PIC S9(03) COMP-3.
002980         10  TR-RISK-LEVEL           PIC X(06).
002990         10  TR-TCG                  PIC S9(05) COMP-3.
003000         10  TR-TAN                  PIC S9(01)V9(03) COMP-3.
003010         10  TR-ASROG                PIC X(30).
003020         10  TR-INPUT-SEQUENCE       PIC S9(09) COMP.
003030         10  FILLER                  PIC X(05).
003040     05  FILLER                      PIC X(06).
003050 EJECT
003060********************************************************************
003070*    DUVAL-ZONE CONTROL-BREAK TABLE (U7) -- SEQUENTIAL SEARCH,
003080*    BUILT AS ZONES ARE ENCOUNTERED (REQ-0218)
003090********************************************************************
003100 01  WS-DUVAL-ZONE-TABLE.
003110     05  WS-ZONE-TABLE-COUNT         PIC S9(04) COMP VALUE 0.
003120     05  WS-ZONE-SUB                 PIC S9(04) COMP VALUE 0.
003130     05  WS-ZONE-ENTRY OCCURS 10 TIMES.
003140         10  ZN-ZONE-LABEL           PIC X(20).
003150         10  ZN-COUNT                PIC S9(07) COMP-3 VALUE 0.
003160         10  ZN-RISK-SCORE-SUM       PIC S9(09) COMP-3 VALUE 0.
003170         10  ZN-TCG-SUM              PIC S9(09) COMP-3 VALUE 0.
003180         10  FILLER                  PIC X(06).
003190     05  FILLER                      PIC X(06).
003200 EJECT
003210********************************************************************
003220*    RISK-LEVEL CONTROL-BREAK TOTALS (U7)
003230********************************************************************
003240 01  WS-RISK-LEVEL-TOTALS.
003250     05  WS-HIGH-TOTALS.
003260         10  WS-HIGH-COUNT           PIC S9(07) COMP-3 VALUE 0.
003270         10  WS-HIGH-TCG-SUM         PIC S9(09) COMP-3 VALUE 0.
003280         10  WS-HIGH-TAN-SUM         PIC S9(07)V9(03) COMP-3 VALUE 0.
003290         10  WS-HIGH-BDV-SUM         PIC S9(09) COMP-3 VALUE 0.
003300     05  WS-MEDIUM-TOTALS.
003310         10  WS-MEDIUM-COUNT         PIC S9(07) COMP-3 VALUE 0.
003320         10  WS-MEDIUM-TCG-SUM       PIC S9(09) COMP-3 VALUE 0.
003330         10  WS-MEDIUM-TAN-SUM       PIC S9(07)V9(03) COMP-3 VALUE 0.
003340         10  WS-MEDIUM-BDV-SUM       PIC S9(09) COMP-3 VALUE 0.
003350     05  WS-LOW-TOTALS.
003360         10  WS-LOW-COUNT            PIC S9(07) COMP-3 VALUE 0.
003370         10  WS-LOW-TCG-SUM          PIC S9(09) COMP-3 VALUE 0.
003380         10  WS-LOW-TAN-SUM          PIC S9(07)V9(03) COMP-3 VALUE 0.
003390         10  WS-LOW-BDV-SUM          PIC S9(09) COMP-3 VALUE 0.
003400     05  FILLER                      PIC X(08).
003410 EJECT
003420********************************************************************
003430*    GLOBAL KPI COUNTERS AND SUMS (U7)
003440********************************************************************
003450 01  WS-GLOBAL-TOTALS.
003460     05  WS-TOTAL-READ-CNTR          PIC S9(09) COMP-3 VALUE 0.
003470     05  WS-TOTAL-TCG-SUM            PIC S9(09) COMP-3 VALUE 0.
003480     05  WS-TOTAL-SCORE-SUM          PIC S9(09) COMP-3 VALUE 0.
003490     05  WS-DISCHARGE-CNTR           PIC S9(09) COMP-3 VALUE 0.
003500     05  WS-TCG-OVER-2000-CNTR       PIC S9(09) COMP-3 VALUE 0.
003510     05  WS-CRITICAL-ZONE-CNTR       PIC S9(09) COMP-3 VALUE 0.
003520     05  WS-COMPLETE-DGA-CNTR        PIC S9(09) COMP-3 VALUE 0.
003530     05  WS-DETAIL-WRITTEN-CNTR      PIC S9(09) COMP-3 VALUE 0.
003540     05  FILLER                      PIC X(08).
003550 EJECT
003560********************************************************************
003570*    COMPUTED KPI AND MEAN FIELDS (U7) -- ALL ZERO-DIVIDE GUARDED
003580********************************************************************
003590 01  WS-KPI-COMPUTED-AREA.
003600     05  WS-HIGH-PERCENT             PIC S9(03)V9(04) COMP-3 VALUE 0.
003610     05  WS-MEAN-TCG                 PIC S9(07) COMP-3 VALUE 0.
003620     05  WS-MEAN-SCORE               PIC S9(03)V9(04) COMP-3 VALUE 0.
003630     05  WS-DISCHARGE-PERCENT        PIC S9(03)V9(04) COMP-3 VALUE 0.
003640     05  FILLER                      PIC X(08).
003650 01  WS-LEVEL-MEANS.
003660     05  WS-HIGH-MEAN-TCG            PIC S9(07)V9(04) COMP-3 VALUE 0.
003670     05  WS-HIGH-MEAN-TAN            PIC S9(03)V9(04) COMP-3 VALUE 0.
003680     05  WS-HIGH-MEAN-BDV            PIC S9(05)V9(04) COMP-3 VALUE 0.
003690     05  WS-MEDIUM-MEAN-TCG          PIC S9(07)V9(04) COMP-3 VALUE 0.
003700     05  WS-MEDIUM-MEAN-TAN          PIC S9(03)V9(04) COMP-3 VALUE 0.
003710     05  WS-MEDIUM-MEAN-BDV          PIC S9(05)V9(04) COMP-3 VALUE 0.
003720     05  WS-LOW-MEAN-TCG             PIC S9(07)V9(04) COMP-3 VALUE 0.
003730     05  WS-LOW-MEAN-TAN             PIC S9(03)V9(04) COMP-3 VALUE 0.
003740     05  WS-LOW-MEAN-BDV             PIC S9(05)V9(04) COMP-3 VALUE 0.
003750     05  WS-ZONE-MEAN-SCORE          PIC S9(03)V9(04) COMP-3 VALUE 0.
003760     05  WS-ZONE-MEAN-TCG            PIC S9(07)V9(04) COMP-3 VALUE 0.
003770     05  WS-RPT-SUB                  PIC S9(04) COMP VALUE 0.
003780     05  FILLER                      PIC X(08).
003790********************************************************************
003800*    EDITED FIELDS FOR THE KPI-VALUE PRINT COLUMN -- A NUMERIC     *
003810*    ITEM MOVED DIRECT TO AN ALPHANUMERIC FIELD DROPS ITS DECIMAL  *
003820*    POINT, SO EACH KPI IS EDITED HERE FIRST, THEN MOVED ACROSS.   *
003830********************************************************************
003840 01  WS-KPI-EDIT-AREA.
003850     05  WS-KPI-EDIT-COUNT           PIC Z(8)9.
003860     05  WS-KPI-EDIT-PERCENT         PIC Z(2)9.9.
003870     05  WS-KPI-EDIT-SCORE           PIC Z(2)9.9.
003880     05  WS-KPI-EDIT-TCG             PIC Z(6)9.
003890 EJECT
003900
003910********************************************************************
003920*    REPORT PRINT LINES -- DELIMITED COLUMNS, SHOP'S STANDARD
003930*    X'05' DELIMITED PRINT-LINE CONVENTION.
003940*    WRITE REPORT-FILE-RECORD FROM THESE -- SHORTER THAN THE 132
003950*    BYTE RECORD, SPACE-FILLED ON WRITE.
003960********************************************************************
003970 01  RP-TITLE-LINE.
003980     05  RP-TITLE-TEXT               PIC X(60).
003990     05  FILLER                      PIC X(01) VALUE X'05'.
004000 01  RP-BLANK-LINE                   PIC X(01) VALUE SPACE.
004010 01  RP-TOP-HEADER-LINE.
004020     05  FILLER                      PIC X(04) VALUE 'RANK'.
004030     05  FILLER                      PIC X(01) VALUE X'05'.
004040     05  FILLER                      PIC X(08) VALUE 'SUB CODE'.
004050     05  FILLER                      PIC X(01) VALUE X'05'.
004060     05  FILLER                      PIC X(08) VALUE 'EQUIP'.
004070     05  FILLER                      PIC X(01) VALUE X'05'.
004080     05  FILLER                      PIC X(20) VALUE 'SUBSTATION NAME'.
004090     05  FILLER                      PIC X(01) VALUE X'05'.
004100     05  FILLER                      PIC X(01) VALUE 'F'.
004110     05  FILLER                      PIC X(01) VALUE X'05'.
004120     05  FILLER                      PIC X(03) VALUE 'SCR'.
004130     05  FILLER                      PIC X(01) VALUE X'05'.
004140     05  FILLER                      PIC X(06) VALUE 'LEVEL'.
004150     05  FILLER                      PIC X(01) VALUE X'05'.
004160     05  FILLER                      PIC X(06) VALUE 'TCG'.
004170     05  FILLER                      PIC X(01) VALUE X'05'.
004180     05  FILLER                      PIC X(05) VALUE 'TAN'.
004190     05  FILLER                      PIC X(01) VALUE X'05'.
004200     05  FILLER                      PIC X(30) VALUE 'ASROG'.
004210     05  FILLER                      PIC X(01) VALUE X'05'.
004220 01  RP-TOP-DETAIL-LINE.
004230     05  RP-RANK                     PIC Z9.
004240     05  FILLER                      PIC X(01) VALUE X'05'.
004250     05  RP-SUBCODE                  PIC X(08).
004260     05  FILLER                      PIC X(01) VALUE X'05'.
004270     05  RP-EQUIP                    PIC X(08).
004280     05  FILLER                      PIC X(01) VALUE X'05'.
004290     05  RP-SUBNAME                  PIC X(20).
004300     05  FILLER                      PIC X(01) VALUE X'05'.
004310     05  RP-FLAG                     PIC X(01).
004320     05  FILLER                      PIC X(01) VALUE X'05'.
004330     05  RP-SCORE                    PIC ZZ9.
004340     05  FILLER                      PIC X(01) VALUE X'05'.
004350     05  RP-LEVEL                    PIC X(06).
004360     05  FILLER                      PIC X(01) VALUE X'05'.
004370     05  RP-TCG                      PIC Z(5)9.
004380     05  FILLER                      PIC X(01) VALUE X'05'.
004390     05  RP-TAN                      PIC Z.999.
004400     05  FILLER                      PIC X(01) VALUE X'05'.
004410     05  RP-ASROG                    PIC X(30).
004420     05  FILLER                      PIC X(01) VALUE X'05'.
004430 01  RP-KPI-LINE.
004440     05  RP-KPI-LABEL                PIC X(40).
004450     05  FILLER                      PIC X(01) VALUE X'05'.
004460     05  RP-KPI-VALUE                PIC X(15).
004470     05  FILLER                      PIC X(01) VALUE X'05'.
004480 01  RP-RISKLVL-HEADER-LINE.
004490     05  FILLER                      PIC X(08) VALUE 'LEVEL'.
004500     05  FILLER                      PIC X(01) VALUE X'05'.
004510     05  FILLER                      PIC X(09) VALUE 'COUNT'.
004520     05  FILLER                      PIC X(01) VALUE X'05'.
004530     05  FILLER                      PIC X(12) VALUE 'MEAN TCG'.
004540     05  FILLER                      PIC X(01) VALUE X'05'.
004550     05  FILLER                      PIC X(09) VALUE 'MEAN TAN'.
004560     05  FILLER                      PIC X(01) VALUE X'05'.
004570     05  FILLER                      PIC X(09) VALUE 'MEAN BDV'.
004580     05  FILLER                      PIC X(01) VALUE X'05'.
004590 01  RP-RISKLVL-DETAIL-LINE.
004600     05  RP-RL-LABEL                 PIC X(08).
004610     05  FILLER                      PIC X(01) VALUE X'05'.
004620     05  RP-RL-COUNT                 PIC Z(6)9.
004630     05  FILLER                      PIC X(01) VALUE X'05'.
004640     05  RP-RL-MEAN-TCG              PIC Z(5)9.99.
004650     05  FILLER                      PIC X(01) VALUE X'05'.
004660     05  RP-RL-MEAN-TAN              PIC Z.99.
004670     05  FILLER                      PIC X(01) VALUE X'05'.
004680     05  RP-RL-MEAN-BDV              PIC Z(3)9.99.
004690     05  FILLER                      PIC X(01) VALUE X'05'.
004700 01  RP-ZONE-HEADER-LINE.
004710     05  FILLER                      PIC X(20) VALUE 'DUVAL ZONE'.
004720     05  FILLER                      PIC X(01) VALUE X'05'.
004730     05  FILLER                      PIC X(09) VALUE 'COUNT'.
004740     05  FILLER                      PIC X(01) VALUE X'05'.
004750     05  FILLER                      PIC X(12) VALUE 'MEAN SCORE'.
004760     05  FILLER                      PIC X(01) VALUE X'05'.
004770     05  FILLER                      PIC X(12) VALUE 'MEAN TCG'.
004780     05  FILLER                      PIC X(01) VALUE X'05'.
004790 01  RP-ZONE-DETAIL-LINE.
004800     05  RP-ZN-LABEL                 PIC X(20).
004810     05  FILLER                      PIC X(01) VALUE X'05'.
004820     05  RP-ZN-COUNT                 PIC Z(6)9.
004830     05  FILLER                      PIC X(01) VALUE X'05'.
004840     05  RP-ZN-MEAN-SCORE            PIC Z(2)9.99.
004850     05  FILLER                      PIC X(01) VALUE X'05'.
004860     05  RP-ZN-MEAN-TCG              PIC Z(5)9.99.
004870     05  FILLER                      PIC X(01) VALUE X'05'.
004880 EJECT
004890 01  FILLER PIC X(32)
004900      VALUE 'DGAENGIN WORKING STORAGE ENDS  '.
004910 EJECT
004920 LINKAGE SECTION.
004930 EJECT
004940 PROCEDURE DIVISION.
004950********************************************************************
004960*                        MAINLINE LOGIC                           *
004970********************************************************************
004980
004990 0000-CONTROL-PROCESS.
005000      PERFORM 1000-INITIALIZATION
005010          THRU 1099-INITIALIZATION-EXIT.
005020      PERFORM 1100-OPEN-FILES
005030          THRU 1199-OPEN-FILES-EXIT.
005040      SET CONTINUE-PROCESSING TO TRUE.
005050      PERFORM 2000-MAIN-PROCESS
005060          THRU 2000-MAIN-PROCESS-EXIT
005070          UNTIL END-OF-FILE.
005080      PERFORM 3000-END-OF-JOB-PROCESS
005090          THRU 3999-END-OF-JOB-PROCESS-EXIT.
005100      PERFORM EOJ9000-CLOSE-FILES
005110          THRU EOJ9999-EXIT.
005120      GOBACK.
005130 EJECT
005140********************************************************************
005150*                         INITIALIZATION                          *
005160********************************************************************
005170
005180 1000-INITIALIZATION.
005190      INITIALIZE SWITCHES-AND-INDICATORS
005200                 WS-GLOBAL-TOTALS
005210                 WS-RISK-LEVEL-TOTALS
005220                 WS-TOP-RISK-TABLE
005230                 WS-DUVAL-ZONE-TABLE
005240                 WS-KPI-COMPUTED-AREA
005250                 WS-LEVEL-MEANS.
005260      SET CONTINUE-PROCESSING TO TRUE.
005270*  GET CURRENT DATE FOR THE REPORT TITLE LINE
005280      ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
005290 1099-INITIALIZATION-EXIT.
005300      EXIT.
005310 EJECT
005320********************************************************************
005330*                         OPEN ALL FILES                          *
005340********************************************************************
005350
005360 1100-OPEN-FILES.
005370      OPEN INPUT SAMPLE-FILE.
005380      IF NOT SAMPLE-FILE-OK
005390          DISPLAY MSG01-IO-ERROR ' SAMPLE-FILE '
005400          DISPLAY 'SAMPLE-FILE-STATUS=' SAMPLE-FILE-STATUS
005410          GO TO EOJ9900-ABEND
005420      END-IF.
005430      OPEN OUTPUT DETAIL-FILE.
005440      IF NOT DETAIL-FILE-OK
005450          DISPLAY MSG01-IO-ERROR ' DETAIL-FILE '
005460          DISPLAY 'DETAIL-FILE-STATUS=' DETAIL-FILE-STATUS
005470          GO TO EOJ9900-ABEND
005480      END-IF.
005490      OPEN OUTPUT REPORT-FILE.
005500      IF NOT REPORT-FILE-OK
005510          DISPLAY MSG01-IO-ERROR ' REPORT-FILE '
005520          DISPLAY 'REPORT-FILE-STATUS=' REPORT-FILE-STATUS
005530          GO TO EOJ9900-ABEND
005540      END-IF.
005550 1199-OPEN-FILES-EXIT.
005560      EXIT.
005570 EJECT
005580********************************************************************
005590*                        MAIN PROCESS                             *
005600********************************************************************
005610
005620 2000-MAIN-PROCESS.
005630      PERFORM 2100-READ-NEXT-SAMPLE
005640          THRU 2199-READ-NEXT-SAMPLE-EXIT.
005650      IF NOT END-OF-FILE
005660          PERFORM 2200-PROCESS-SAMPLE
005670              THRU 2299-PROCESS-SAMPLE-EXIT
005680      END-IF.
005690 2000-MAIN-PROCESS-EXIT.
005700      EXIT.
005710 EJECT
005720********************************************************************
005730*                    READ NEXT SAMPLE                              *
005740********************************************************************
005750
005760 2100-READ-NEXT-SAMPLE.
005770      READ SAMPLE-FILE INTO SM-SAMPLE-RECORD
005780          AT END
005790              SET END-OF-FILE TO TRUE.
005800      IF NOT END-OF-FILE
005810          IF NOT SAMPLE-FILE-OK
005820              DISPLAY MSG01-IO-ERROR ' SAMPLE-FILE '
005830              DISPLAY 'SAMPLE-FILE-STATUS=' SAMPLE-FILE-STATUS
005840              GO TO EOJ9900-ABEND
005850          END-IF
005860      END-IF.
005870 2199-READ-NEXT-SAMPLE-EXIT.
005880      EXIT.
005890 EJECT
005900********************************************************************
005910*                     PROCESS ONE SAMPLE                          *
005920********************************************************************
005930
005940 2200-PROCESS-SAMPLE.
005950      PERFORM 2210-PARSE-SAMPLE-NAME.
005960      PERFORM 2220-EDIT-NUMERIC-FIELDS.
005970      PERFORM 2230-SCORE-RISK-V2.
005980      PERFORM 2235-SET-RISK-FLAG-LEVEL.
005990      PERFORM 2240-SCORE-RISK-V1.
006000      PERFORM 2250-CALC-DUVAL-TRIANGLE.
006010      PERFORM 2260-CALC-TERNARY-RATIO.
006020      PERFORM 2270-BUILD-DETAIL-RECORD.
006030      PERFORM 2280-WRITE-DETAIL-RECORD
006040          THRU 2289-WRITE-DETAIL-RECORD-EXIT.
006050      PERFORM 2290-ACCUMULATE-TOTALS.
006060      PERFORM 2295-UPDATE-TOP-RISK-TABLE.
006070 2299-PROCESS-SAMPLE-EXIT.
006080      EXIT.
006090 EJECT
006100
006110********************************************************************
006120*              PARSE THE COMPOSITE SAMPLE-NAME (U1)               *
006130*   TOKENS ARE SPACE-DELIMITED -- 1ST=SUBSTATION CODE, 2ND=       *
006140*   EQUIPMENT, LAST=SAMPLE DATE (VALIDATED DDDD-DD-DD SHAPE),      *
006150*   EVERYTHING BETWEEN IS THE SUBSTATION NAME, REJOINED WITH      *
006160*   SINGLE SPACES.  A RECORD THAT DOES NOT DECOMPOSE THIS WAY IS  *
006170*   FLAGGED PARSE-FAILED BUT STILL SCORED -- REQ-0119.            *
006180********************************************************************
006190
006200 2210-PARSE-SAMPLE-NAME.
006210      SET PARSE-OK TO TRUE.
006220      INITIALIZE WS-NAME-TOKEN-AREA WS-PARSED-NAME-FIELDS.
006230      UNSTRING SM-SAMPLE-NAME DELIMITED BY ALL SPACE
006240          INTO WS-NAME-TOKEN(1) WS-NAME-TOKEN(2) WS-NAME-TOKEN(3)
006250               WS-NAME-TOKEN(4) WS-NAME-TOKEN(5) WS-NAME-TOKEN(6)
006260               WS-NAME-TOKEN(7) WS-NAME-TOKEN(8)
006270          TALLYING IN WS-TOKEN-COUNT.
006280      IF WS-TOKEN-COUNT < 4
006290          SET PARSE-FAILED TO TRUE
006300      ELSE
006310          MOVE WS-NAME-TOKEN(WS-TOKEN-COUNT) (1:10)
006320              TO WS-DATE-CANDIDATE
006330          PERFORM 2212-VALIDATE-DATE-SHAPE
006340          IF PARSE-FAILED
006350              CONTINUE
006360          ELSE
006370              MOVE WS-NAME-TOKEN(1) (1:8)  TO WS-SUBSTATION-CODE
006380              MOVE WS-NAME-TOKEN(2) (1:8)  TO WS-EQUIPMENT
006390              MOVE WS-DATE-CANDIDATE       TO WS-SAMPLE-DATE
006400              PERFORM 2211-BUILD-SUBSTATION-NAME
006410          END-IF
006420      END-IF.
006430      IF PARSE-FAILED
006440          MOVE SPACES TO WS-SUBSTATION-CODE WS-EQUIPMENT
006450                          WS-SUBSTATION-NAME WS-SAMPLE-DATE
006460      END-IF.
006470
006480********************************************************************
006490*    JOIN TOKENS 3 THRU (COUNT-1) INTO THE SUBSTATION NAME, ONE    *
006500*    BLANK BETWEEN EACH -- THE NAME ITSELF MAY CONTAIN SPACES.     *
006510********************************************************************
006520
006530 2211-BUILD-SUBSTATION-NAME.
006540      MOVE SPACES TO WS-SUBSTATION-NAME WS-SUBSTATION-NAME-BUILD.
006550      MOVE 1 TO WS-NAME-PTR.
006560      PERFORM 2211A-STRING-ONE-TOKEN
006570          VARYING WS-NAME-SUB FROM 3 BY 1
006580          UNTIL WS-NAME-SUB > WS-TOKEN-COUNT - 1.
006590      MOVE WS-SUBSTATION-NAME-BUILD (1:30) TO WS-SUBSTATION-NAME.
006600
006610 2211A-STRING-ONE-TOKEN.
006620      STRING WS-NAME-TOKEN(WS-NAME-SUB) DELIMITED BY SPACE
006630             ' '                        DELIMITED BY SIZE
006640          INTO WS-SUBSTATION-NAME-BUILD
006650          WITH POINTER WS-NAME-PTR.
006660
006670********************************************************************
006680*    VALIDATE THE TRAILING TOKEN AS A DDDD-DD-DD DATE SHAPE --     *
006690*    JALALI CALENDAR TEXT KEY, NEVER WINDOWED OR CONVERTED         *
006700*    (Y2K-0007).  CHARACTER-BY-CHARACTER, NOT REFERENCE-MOD CLASS  *
006710*    TESTS, TO MATCH THE SHOP'S OLDER COMPILERS.                   *
006720********************************************************************
006730
006740 2212-VALIDATE-DATE-SHAPE.
006750      SET PARSE-OK TO TRUE.
006760      PERFORM 2212A-TEST-ONE-DATE-CHAR
006770          VARYING WS-DATE-SHAPE-SUB FROM 1 BY 1
006780          UNTIL WS-DATE-SHAPE-SUB > 10 OR PARSE-FAILED.
006790
006800 2212A-TEST-ONE-DATE-CHAR.
006810      EVALUATE WS-DATE-SHAPE-SUB
006820          WHEN 5
006830          WHEN 8
006840              IF WS-DATE-CHAR(WS-DATE-SHAPE-SUB) NOT = '-'
006850                  SET PARSE-FAILED TO TRUE
006860              END-IF
006870          WHEN OTHER
006880              IF WS-DATE-CHAR(WS-DATE-SHAPE-SUB) NOT NUMERIC
006890                  SET PARSE-FAILED TO TRUE
006900              END-IF
006910      END-EVALUATE.
006920 EJECT
006930
006940********************************************************************
006950*         EDIT THE MEASUREMENT FIELDS TO NUMERIC (U1)             *
006960*   A NUMERIC CLASS TEST AGAINST THE ALPHANUMERIC VIEW GATES USE  *
006970*   OF THE SM-SAMPLE-NUM-VIEW REDEFINES.  FIELDS THAT FAIL ARE    *
006980*   FLAGGED MISSING AND NEVER REFERENCED NUMERICALLY DOWNSTREAM.  *
006990********************************************************************
007000
007010 2220-EDIT-NUMERIC-FIELDS.
007020      IF SM-TCG-X IS NUMERIC
007030          SET TCG-PRESENT TO TRUE
007040      ELSE
007050          SET TCG-MISSING TO TRUE
007060      END-IF.
007070      IF SM-TAN-X IS NUMERIC
007080          SET TAN-PRESENT TO TRUE
007090      ELSE
007100          SET TAN-MISSING TO TRUE
007110      END-IF.
007120      IF SM-BDV-X IS NUMERIC
007130          SET BDV-PRESENT TO TRUE
007140      ELSE
007150          SET BDV-MISSING TO TRUE
007160      END-IF.
007170      IF SM-WATER-X IS NUMERIC
007180          SET WATER-PRESENT TO TRUE
007190      ELSE
007200          SET WATER-MISSING TO TRUE
007210      END-IF.
007220      IF SM-HYDROGEN-X IS NUMERIC
007230          SET H2-PRESENT TO TRUE
007240      ELSE
007250          SET H2-MISSING TO TRUE
007260      END-IF.
007270      IF SM-METHANE-X IS NUMERIC
007280          SET CH4-PRESENT TO TRUE
007290      ELSE
007300          SET CH4-MISSING TO TRUE
007310      END-IF.
007320      IF SM-ETHANE-X IS NUMERIC
007330          SET C2H6-PRESENT TO TRUE
007340      ELSE
007350          SET C2H6-MISSING TO TRUE
007360      END-IF.
007370      IF SM-ETHYLENE-X IS NUMERIC
007380          SET C2H4-PRESENT TO TRUE
007390      ELSE
007400          SET C2H4-MISSING TO TRUE
007410      END-IF.
007420      IF SM-ACETYLENE-X IS NUMERIC
007430          SET C2H2-PRESENT TO TRUE
007440      ELSE
007450          SET C2H2-MISSING TO TRUE
007460      END-IF.
007470      MOVE 'N' TO WS-ASROG-MODE5-IND.
007480      MOVE 'N' TO WS-ASROG-THERMAL-IND.
007490      MOVE 'N' TO WS-ASROG-PARTIAL-IND.
007500      PERFORM 2231-SCAN-FOR-MODE5.
007510      PERFORM 2232-SCAN-FOR-THERMAL.
007520      PERFORM 2233-SCAN-FOR-PARTIAL.
007530
007540********************************************************************
007550*   ASROG SUBSTRING SCANS -- THE EXPERT-SYSTEM TEXT CARRIES THE   *
007560*   FAULT CODE ANYWHERE IN THE 60-BYTE FIELD, SO EACH CODE IS     *
007570*   SCANNED FOR AT EVERY STARTING POSITION IT COULD FIT.          *
007580********************************************************************
007590
007600 2231-SCAN-FOR-MODE5.
007610      MOVE 0 TO WS-SCAN-POS.
007620      PERFORM 2231A-TEST-MODE5-POSITION
007630          VARYING WS-SCAN-POS FROM 1 BY 1
007640          UNTIL WS-SCAN-POS > 56 OR ASROG-HAS-MODE5.
007650
007660 2231A-TEST-MODE5-POSITION.
007670      IF SM-ASROG (WS-SCAN-POS:5) = WS-CODE-MODE5
007680          SET ASROG-HAS-MODE5 TO TRUE
007690      END-IF.
007700
007710 2232-SCAN-FOR-THERMAL.
007720      MOVE 0 TO WS-SCAN-POS.
007730      PERFORM 2232A-TEST-THERMAL-POSITION
007740          VARYING WS-SCAN-POS FROM 1 BY 1
007750          UNTIL WS-SCAN-POS > 47 OR ASROG-HAS-THERMAL.
007760
007770 2232A-TEST-THERMAL-POSITION.
007780      IF SM-ASROG (WS-SCAN-POS:14) = WS-CODE-THERMAL
007790          SET ASROG-HAS-THERMAL TO TRUE
007800      END-IF.
007810
007820 2233-SCAN-FOR-PARTIAL.
007830      MOVE 0 TO WS-SCAN-POS.
007840      PERFORM 2233A-TEST-PARTIAL-POSITION
007850          VARYING WS-SCAN-POS FROM 1 BY 1
007860          UNTIL WS-SCAN-POS > 44 OR ASROG-HAS-PARTIAL.
007870
007880 2233A-TEST-PARTIAL-POSITION.
007890      IF SM-ASROG (WS-SCAN-POS:17) = WS-CODE-PARTIAL
007900          SET ASROG-HAS-PARTIAL TO TRUE
007910      END-IF.
007920 EJECT
007930
007940********************************************************************
007950*           RISK SCORER V2 -- PRIMARY RULE SET (U2)               *
007960*   EACH BLOCK ADDS ITS HIGHEST MATCHING BRACKET ONLY; BLOCKS ARE *
007970*   INDEPENDENT AND ADDITIVE; A BLOCK IS SKIPPED WHEN ITS FIELD   *
007980*   IS MISSING.  FINAL SCORE CAPPED AT 100 -- REQ-0119/REQ-0131.  *
007990********************************************************************
008000
008010 2230-SCORE-RISK-V2.
008020      MOVE 0 TO WS-V2-SCORE.
008030      IF TCG-PRESENT
008040          IF SM-TCG-N > 3000
008050              ADD 40 TO WS-V2-SCORE
008060          ELSE
008070              IF SM-TCG-N > 2000
008080                  ADD 25 TO WS-V2-SCORE
008090              ELSE
008100                  IF SM-TCG-N > 1000
008110                      ADD 10 TO WS-V2-SCORE
008120                  END-IF
008130              END-IF
008140          END-IF
008150      END-IF.
008160      IF TAN-PRESENT
008170          IF SM-TAN-N > 0.200
008180              ADD 25 TO WS-V2-SCORE
008190          ELSE
008200              IF SM-TAN-N > 0.100
008210                  ADD 15 TO WS-V2-SCORE
008220              END-IF
008230          END-IF
008240      END-IF.
008250      IF BDV-PRESENT
008260          IF SM-BDV-N < 40
008270              ADD 25 TO WS-V2-SCORE
008280          ELSE
008290              IF SM-BDV-N < 50
008300                  ADD 15 TO WS-V2-SCORE
008310              END-IF
008320          END-IF
008330      END-IF.
008340      IF WATER-PRESENT
008350          IF SM-WATER-N > 40
008360              ADD 20 TO WS-V2-SCORE
008370          ELSE
008380              IF SM-WATER-N > 30
008390                  ADD 10 TO WS-V2-SCORE
008400              END-IF
008410          END-IF
008420      END-IF.
008430      IF ASROG-HAS-MODE5
008440          ADD 30 TO WS-V2-SCORE
008450      END-IF.
008460      IF ASROG-HAS-THERMAL
008470          ADD 20 TO WS-V2-SCORE
008480      END-IF.
008490      IF ASROG-HAS-PARTIAL
008500          ADD 10 TO WS-V2-SCORE
008510      END-IF.
008520      IF WS-V2-SCORE > 100
008530          MOVE 100 TO WS-V2-SCORE
008540      END-IF.
008550
008560********************************************************************
008570*          DERIVE THE RISK FLAG AND LEVEL FROM THE V2 SCORE        *
008580********************************************************************
008590
008600 2235-SET-RISK-FLAG-LEVEL.
008610      EVALUATE TRUE
008620          WHEN WS-V2-SCORE >= 60
008630              MOVE 'HIGH  ' TO WS-RISK-LEVEL
008640              MOVE 'R'      TO WS-RISK-FLAG
008650          WHEN WS-V2-SCORE >= 35
008660              MOVE 'MEDIUM' TO WS-RISK-LEVEL
008670              MOVE 'Y'      TO WS-RISK-FLAG
008680          WHEN OTHER
008690              MOVE 'LOW   ' TO WS-RISK-LEVEL
008700              MOVE 'G'      TO WS-RISK-FLAG
008710      END-EVALUATE.
008720
008730********************************************************************
008740*         RISK SCORER V1 -- LEGACY ALTERNATE RULE SET (U3)        *
008750*   RETAINED FOR SIDE-BY-SIDE COMPARISON ONLY -- NEVER WRITTEN TO *
008760*   THE DETAIL RECORD OR THE ACCUMULATORS -- REQ-0147.            *
008770********************************************************************
008780
008790 2240-SCORE-RISK-V1.
008800      MOVE 0 TO WS-V1-SCORE.
008810      IF TCG-PRESENT AND SM-TCG-N > 2000
008820          ADD 30 TO WS-V1-SCORE
008830      END-IF.
008840      IF TAN-PRESENT AND SM-TAN-N > 0.100
008850          ADD 15 TO WS-V1-SCORE
008860      END-IF.
008870      IF BDV-PRESENT AND SM-BDV-N < 50
008880          ADD 20 TO WS-V1-SCORE
008890      END-IF.
008900      IF WATER-PRESENT AND SM-WATER-N > 30
008910          ADD 15 TO WS-V1-SCORE
008920      END-IF.
008930      IF ASROG-HAS-MODE5
008940          ADD 20 TO WS-V1-SCORE
008950      END-IF.
008960      IF ASROG-HAS-THERMAL
008970          ADD 10 TO WS-V1-SCORE
008980      END-IF.
008990      IF WS-V1-SCORE > 100
009000          MOVE 100 TO WS-V1-SCORE
009010      END-IF.
009020 EJECT
009030
009040********************************************************************
009050*            DUVAL TRIANGLE-1 PERCENTAGES AND ZONE (U4)           *
009060*   REQUIRES CH4, C2H6, C2H4 AND C2H2 ALL PRESENT.  C2H6 ENTERS   *
009070*   ONLY THE DENOMINATOR.  PERCENTAGES ROUNDED HALF-UP TO 2 DEC   *
009080*   -- REQ-0176.                                                  *
009090********************************************************************
009100
009110 2250-CALC-DUVAL-TRIANGLE.
009120      SET DUVAL-DATA-INSUFFICIENT TO TRUE.
009130      MOVE 0 TO WS-CH4-PCT-CALC WS-C2H4-PCT-CALC WS-C2H2-PCT-CALC.
009140      MOVE 'INSUFFICIENT DATA' TO WS-DUVAL-ZONE-LABEL.
009150      IF CH4-PRESENT AND C2H6-PRESENT AND C2H4-PRESENT
009160              AND C2H2-PRESENT
009170          COMPUTE WS-DUVAL-TOTAL =
009180              SM-METHANE-N + SM-ETHANE-N + SM-ETHYLENE-N
009190              + SM-ACETYLENE-N
009200          IF WS-DUVAL-TOTAL > 0
009210              SET DUVAL-DATA-OK TO TRUE
009220              COMPUTE WS-CH4-PCT-CALC ROUNDED =
009230                  SM-METHANE-N / WS-DUVAL-TOTAL * 100
009240              COMPUTE WS-C2H4-PCT-CALC ROUNDED =
009250                  SM-ETHYLENE-N / WS-DUVAL-TOTAL * 100
009260              COMPUTE WS-C2H2-PCT-CALC ROUNDED =
009270                  SM-ACETYLENE-N / WS-DUVAL-TOTAL * 100
009280              PERFORM 2251-CLASSIFY-DUVAL-ZONE
009290          END-IF
009300      END-IF.
009310
009320********************************************************************
009330*   ZONE DECISION TREE -- EXACT NESTING, STRICT < COMPARISONS     *
009340********************************************************************
009350
009360 2251-CLASSIFY-DUVAL-ZONE.
009370      IF WS-C2H2-PCT-CALC < 4
009380          IF WS-C2H4-PCT-CALC < 23
009390              IF WS-CH4-PCT-CALC < 50
009400                  MOVE 'PD'        TO WS-DUVAL-ZONE-LABEL
009410              ELSE
009420                  MOVE 'PD-ARC'    TO WS-DUVAL-ZONE-LABEL
009430              END-IF
009440          ELSE
009450              IF WS-C2H4-PCT-CALC < 40
009460                  MOVE 'D1-CORONA' TO WS-DUVAL-ZONE-LABEL
009470              ELSE
009480                  MOVE 'D2'        TO WS-DUVAL-ZONE-LABEL
009490              END-IF
009500          END-IF
009510      ELSE
009520          IF WS-C2H2-PCT-CALC < 13
009530              MOVE 'D1' TO WS-DUVAL-ZONE-LABEL
009540          ELSE
009550              IF WS-C2H2-PCT-CALC < 29
009560                  IF WS-C2H4-PCT-CALC < 13
009570                      MOVE 'T1' TO WS-DUVAL-ZONE-LABEL
009580                  ELSE
009590                      MOVE 'T2' TO WS-DUVAL-ZONE-LABEL
009600                  END-IF
009610              ELSE
009620                  IF WS-C2H4-PCT-CALC < 15
009630                      MOVE 'T3' TO WS-DUVAL-ZONE-LABEL
009640                  ELSE
009650                      MOVE 'DT' TO WS-DUVAL-ZONE-LABEL
009660                  END-IF
009670              END-IF
009680          END-IF
009690      END-IF.
009700 EJECT
009710********************************************************************
009720*       THREE-RATIO (ROGERS-STYLE) TERNARY CALCULATOR (U5)        *
009730*   COMPUTED FOR COMPLETENESS PER THE LAB MODULE -- NOT CARRIED   *
009740*   TO THE DETAIL RECORD OR ANY REPORT, SAME AS THE V1 SCORE      *
009750*   -- REQ-0199.                                                  *
009760********************************************************************
009770
009780 2260-CALC-TERNARY-RATIO.
009790      MOVE SPACES TO WS-RATIO-ZONE-LABEL.
009800      MOVE 0 TO WS-RATIO-H2-CH4 WS-RATIO-C2H4-C2H6 WS-RATIO-C2H2-C2H4.
009810      IF H2-PRESENT AND CH4-PRESENT AND C2H6-PRESENT
009820              AND C2H4-PRESENT AND C2H2-PRESENT
009830          IF SM-METHANE-N > 0
009840              COMPUTE WS-RATIO-H2-CH4 ROUNDED =
009850                  SM-HYDROGEN-N / SM-METHANE-N
009860          END-IF
009870          IF SM-ETHANE-N > 0
009880              COMPUTE WS-RATIO-C2H4-C2H6 ROUNDED =
009890                  SM-ETHYLENE-N / SM-ETHANE-N
009900          END-IF
009910          IF SM-ETHYLENE-N > 0
009920              COMPUTE WS-RATIO-C2H2-C2H4 ROUNDED =
009930                  SM-ACETYLENE-N / SM-ETHYLENE-N
009940          END-IF
009950          COMPUTE WS-RATIO-SUM =
009960              WS-RATIO-H2-CH4 + WS-RATIO-C2H4-C2H6
009970              + WS-RATIO-C2H2-C2H4
009980          IF WS-RATIO-SUM > 0
009990              COMPUTE WS-RATIO-P1 ROUNDED =
010000                  WS-RATIO-H2-CH4 / WS-RATIO-SUM * 100
010010              COMPUTE WS-RATIO-P2 ROUNDED =
010020                  WS-RATIO-C2H4-C2H6 / WS-RATIO-SUM * 100
010030              COMPUTE WS-RATIO-P3 ROUNDED =
010040                  WS-RATIO-C2H2-C2H4 / WS-RATIO-SUM * 100
010050          ELSE
010060              MOVE 33.33 TO WS-RATIO-P1 WS-RATIO-P2 WS-RATIO-P3
010070          END-IF
010080          PERFORM 2261-CLASSIFY-RATIO-ZONE
010090      END-IF.
010100
010110 2261-CLASSIFY-RATIO-ZONE.
010120      EVALUATE TRUE
010130          WHEN WS-RATIO-P1 > 60
010140              MOVE 'PARTIAL DISCHARGE'    TO WS-RATIO-ZONE-LABEL
010150          WHEN WS-RATIO-P2 > 60
010160              MOVE 'THERMAL'              TO WS-RATIO-ZONE-LABEL
010170          WHEN WS-RATIO-P3 > 60
010180              MOVE 'HIGH-ENERGY DISCHARGE' TO WS-RATIO-ZONE-LABEL
010190          WHEN WS-RATIO-P1 > 40 AND WS-RATIO-P2 > 40
010200              MOVE 'MIXED'                TO WS-RATIO-ZONE-LABEL
010210          WHEN OTHER
010220              MOVE 'UNKNOWN'              TO WS-RATIO-ZONE-LABEL
010230      END-EVALUATE.
010240 EJECT
010250
010260********************************************************************
010270*             BUILD THE ENRICHED DETAIL OUTPUT RECORD              *
010280********************************************************************
010290
010300 2270-BUILD-DETAIL-RECORD.
010310      MOVE WS-SUBSTATION-CODE TO DT-SUBSTATION-CODE.
010320      MOVE WS-EQUIPMENT       TO DT-EQUIPMENT.
010330      MOVE WS-SUBSTATION-NAME TO DT-SUBSTATION-NAME.
010340      MOVE WS-SAMPLE-DATE     TO DT-SAMPLE-DATE.
010350      IF PARSE-FAILED
010360          MOVE 'Y' TO DT-PARSE-FAILED-FLAG
010370      ELSE
010380          MOVE 'N' TO DT-PARSE-FAILED-FLAG
010390      END-IF.
010400      IF TCG-PRESENT
010410          MOVE SM-TCG-N TO DT-TCG
010420      ELSE
010430          MOVE SPACES TO DT-TCG
010440      END-IF.
010450      IF TAN-PRESENT
010460          MOVE SM-TAN-N TO DT-TAN
010470      ELSE
010480          MOVE SPACES TO DT-TAN
010490      END-IF.
010500      IF BDV-PRESENT
010510          MOVE SM-BDV-N TO DT-BREAKDOWN-VOLTAGE
010520      ELSE
010530          MOVE SPACES TO DT-BREAKDOWN-VOLTAGE
010540      END-IF.
010550      IF WATER-PRESENT
010560          MOVE SM-WATER-N TO DT-WATER-CONTENTS
010570      ELSE
010580          MOVE SPACES TO DT-WATER-CONTENTS
010590      END-IF.
010600      MOVE SM-ASROG           TO DT-ASROG.
010610      MOVE WS-V2-SCORE         TO DT-RISK-SCORE.
010620      MOVE WS-RISK-LEVEL       TO DT-RISK-LEVEL.
010630      MOVE WS-RISK-FLAG        TO DT-RISK-FLAG.
010640      IF DUVAL-DATA-OK
010650          COMPUTE DT-CH4-PCT ROUNDED = WS-CH4-PCT-CALC
010660          COMPUTE DT-C2H4-PCT ROUNDED = WS-C2H4-PCT-CALC
010670          COMPUTE DT-C2H2-PCT ROUNDED = WS-C2H2-PCT-CALC
010680      ELSE
010690          MOVE SPACES TO DT-CH4-PCT DT-C2H4-PCT DT-C2H2-PCT
010700      END-IF.
010710      MOVE WS-DUVAL-ZONE-LABEL TO DT-DUVAL-ZONE.
010720
010730********************************************************************
010740*                   WRITE THE DETAIL RECORD                       *
010750********************************************************************
010760
010770 2280-WRITE-DETAIL-RECORD.
010780      WRITE DETAIL-FILE-RECORD FROM DT-DETAIL-RECORD.
010790      IF NOT DETAIL-FILE-OK
010800          DISPLAY MSG01-IO-ERROR ' DETAIL-FILE '
010810          DISPLAY 'DETAIL-FILE-STATUS=' DETAIL-FILE-STATUS
010820          GO TO EOJ9900-ABEND
010830      END-IF.
010840      ADD 1 TO WS-DETAIL-WRITTEN-CNTR.
010850 2289-WRITE-DETAIL-RECORD-EXIT.
010860      EXIT.
010870 EJECT
010880********************************************************************
010890*              ACCUMULATE CONTROL TOTALS AND KPIS (U7)            *
010900********************************************************************
010910
010920 2290-ACCUMULATE-TOTALS.
010930      ADD 1 TO WS-TOTAL-READ-CNTR.
010940      ADD WS-V2-SCORE TO WS-TOTAL-SCORE-SUM.
010950      IF TCG-PRESENT
010960          ADD SM-TCG-N TO WS-TOTAL-TCG-SUM
010970          IF TCG-PRESENT AND SM-TCG-N > 2000
010980              ADD 1 TO WS-TCG-OVER-2000-CNTR
010990          END-IF
011000      END-IF.
011010      IF C2H2-PRESENT AND SM-ACETYLENE-N > 0
011020          ADD 1 TO WS-DISCHARGE-CNTR
011030      END-IF.
011040      IF H2-PRESENT AND CH4-PRESENT AND C2H6-PRESENT
011050              AND C2H4-PRESENT AND C2H2-PRESENT
011060          ADD 1 TO WS-COMPLETE-DGA-CNTR
011070      END-IF.
011080      IF WS-DUVAL-ZONE-LABEL = 'D2' OR WS-DUVAL-ZONE-LABEL = 'T3'
011090              OR WS-DUVAL-ZONE-LABEL = 'DT'
011100          ADD 1 TO WS-CRITICAL-ZONE-CNTR
011110      END-IF.
011120      EVALUATE TRUE
011130          WHEN WS-V2-SCORE >= 60
011140              ADD 1 TO WS-HIGH-COUNT
011150              IF TCG-PRESENT ADD SM-TCG-N TO WS-HIGH-TCG-SUM END-IF
011160              IF TAN-PRESENT ADD SM-TAN-N TO WS-HIGH-TAN-SUM END-IF
011170              IF BDV-PRESENT ADD SM-BDV-N TO WS-HIGH-BDV-SUM END-IF
011180          WHEN WS-V2-SCORE >= 35
011190              ADD 1 TO WS-MEDIUM-COUNT
011200              IF TCG-PRESENT ADD SM-TCG-N TO WS-MEDIUM-TCG-SUM END-IF
011210              IF TAN-PRESENT ADD SM-TAN-N TO WS-MEDIUM-TAN-SUM END-IF
011220              IF BDV-PRESENT ADD SM-BDV-N TO WS-MEDIUM-BDV-SUM END-IF
011230          WHEN OTHER
011240              ADD 1 TO WS-LOW-COUNT
011250              IF TCG-PRESENT ADD SM-TCG-N TO WS-LOW-TCG-SUM END-IF
011260              IF TAN-PRESENT ADD SM-TAN-N TO WS-LOW-TAN-SUM END-IF
011270              IF BDV-PRESENT ADD SM-BDV-N TO WS-LOW-BDV-SUM END-IF
011280      END-EVALUATE.
011290      PERFORM 2292-FIND-OR-ADD-ZONE-ENTRY.
011300
011310********************************************************************
011320*   FIND THE CURRENT DUVAL ZONE IN THE ZONE TABLE, ADDING A NEW   *
011330*   ENTRY THE FIRST TIME A ZONE LABEL IS SEEN -- REQ-0218.        *
011340********************************************************************
011350
011360 2292-FIND-OR-ADD-ZONE-ENTRY.
011370      SET WS-FOUND-ZONE-IND TO 'N'.
011380      PERFORM 2293-TEST-ONE-ZONE-SLOT
011390          VARYING WS-ZONE-SUB FROM 1 BY 1
011400          UNTIL WS-ZONE-SUB > WS-ZONE-TABLE-COUNT OR WS-FOUND-ZONE.
011410      IF NOT WS-FOUND-ZONE
011420          ADD 1 TO WS-ZONE-TABLE-COUNT
011430          MOVE WS-ZONE-TABLE-COUNT TO WS-ZONE-SUB
011440          MOVE WS-DUVAL-ZONE-LABEL TO ZN-ZONE-LABEL(WS-ZONE-SUB)
011450          MOVE 0 TO ZN-COUNT(WS-ZONE-SUB)
011460                     ZN-RISK-SCORE-SUM(WS-ZONE-SUB)
011470                     ZN-TCG-SUM(WS-ZONE-SUB)
011480      END-IF.
011490      ADD 1 TO ZN-COUNT(WS-ZONE-SUB).
011500      ADD WS-V2-SCORE TO ZN-RISK-SCORE-SUM(WS-ZONE-SUB).
011510      IF TCG-PRESENT
011520          ADD SM-TCG-N TO ZN-TCG-SUM(WS-ZONE-SUB)
011530      END-IF.
011540
011550 2293-TEST-ONE-ZONE-SLOT.
011560      IF ZN-ZONE-LABEL(WS-ZONE-SUB) = WS-DUVAL-ZONE-LABEL
011570          SET WS-FOUND-ZONE TO TRUE
011580      END-IF.
011590 EJECT
011600
011610********************************************************************
011620*   MAINTAIN THE TOP-10 HIGHEST-RISK TABLE (U6).  THE TABLE IS     *
011630*   KEPT SCORE-DESCENDING; A NEW ENTRY IS INSERTED AHEAD OF THE    *
011640*   FIRST SLOT WITH A STRICTLY LOWER SCORE, WHICH LEAVES TIES IN   *
011650*   INPUT ORDER WITHOUT ANY EXTRA TEST -- REQ-0205/REQ-0477.       *
011660********************************************************************
011670
011680 2295-UPDATE-TOP-RISK-TABLE.
011690      IF WS-TOP-RISK-COUNT < 10
011700          MOVE WS-TOP-RISK-COUNT TO WS-SCAN-LIMIT
011710          ADD 1 TO WS-TOP-RISK-COUNT
011720      ELSE
011730          MOVE 9 TO WS-SCAN-LIMIT
011740          IF WS-V2-SCORE NOT > TR-RISK-SCORE(10)
011750              GO TO 2295-UPDATE-TOP-RISK-TABLE-EXIT
011760          END-IF
011770      END-IF.
011780      PERFORM 2296-FIND-INSERT-POSITION.
011790      PERFORM 2297-SHIFT-ENTRIES-DOWN
011800          VARYING WS-TOP-SUB FROM WS-SCAN-LIMIT BY -1
011810          UNTIL WS-TOP-SUB < WS-INSERT-POS.
011820      PERFORM 2298-STORE-NEW-ENTRY.
011830 2295-UPDATE-TOP-RISK-TABLE-EXIT.
011840      EXIT.
011850
011860 2296-FIND-INSERT-POSITION.
011870      MOVE WS-SCAN-LIMIT TO WS-INSERT-POS.
011880      ADD 1 TO WS-INSERT-POS.
011890      PERFORM 2296A-TEST-ONE-RANK-SLOT
011900          VARYING WS-TOP-SUB FROM 1 BY 1
011910          UNTIL WS-TOP-SUB > WS-SCAN-LIMIT.
011920
011930 2296A-TEST-ONE-RANK-SLOT.
011940      IF WS-INSERT-POS > WS-SCAN-LIMIT
011950          IF WS-V2-SCORE > TR-RISK-SCORE(WS-TOP-SUB)
011960              MOVE WS-TOP-SUB TO WS-INSERT-POS
011970          END-IF
011980      END-IF.
011990
012000 2297-SHIFT-ENTRIES-DOWN.
012010      MOVE WS-TOP-SUB TO WS-TOP-SUB2.
012020      ADD 1 TO WS-TOP-SUB2.
012030      MOVE WS-TOP-RISK-ENTRY(WS-TOP-SUB)
012040          TO WS-TOP-RISK-ENTRY(WS-TOP-SUB2).
012050
012060 2298-STORE-NEW-ENTRY.
012070      MOVE WS-SUBSTATION-CODE  TO TR-SUBSTATION-CODE(WS-INSERT-POS).
012080      MOVE WS-EQUIPMENT        TO TR-EQUIPMENT(WS-INSERT-POS).
012090      MOVE WS-SUBSTATION-NAME  TO TR-SUBSTATION-NAME(WS-INSERT-POS).
012100      MOVE WS-RISK-FLAG        TO TR-RISK-FLAG(WS-INSERT-POS).
012110      MOVE WS-V2-SCORE         TO TR-RISK-SCORE(WS-INSERT-POS).
012120      MOVE WS-RISK-LEVEL       TO TR-RISK-LEVEL(WS-INSERT-POS).
012130      IF TCG-PRESENT
012140          MOVE SM-TCG-N TO TR-TCG(WS-INSERT-POS)
012150      ELSE
012160          MOVE 0 TO TR-TCG(WS-INSERT-POS)
012170      END-IF.
012180      IF TAN-PRESENT
012190          MOVE SM-TAN-N TO TR-TAN(WS-INSERT-POS)
012200      ELSE
012210          MOVE 0 TO TR-TAN(WS-INSERT-POS)
012220      END-IF.
012230      MOVE SM-ASROG            TO TR-ASROG(WS-INSERT-POS).
012240      MOVE WS-TOTAL-READ-CNTR  TO TR-INPUT-SEQUENCE(WS-INSERT-POS).
012250 EJECT
012260
012270********************************************************************
012280*                    END OF JOB PROCESSING                        *
012290********************************************************************
012300
012310 3000-END-OF-JOB-PROCESS.
012320      PERFORM 3300-CALCULATE-SUMMARY-AVERAGES.
012330      PERFORM 3100-WRITE-TOP-RISK-HEADER.
012340      PERFORM 3200-WRITE-TOP-RISK-REPORT.
012350      PERFORM 3400-WRITE-KPI-SUMMARY.
012360      PERFORM 3500-WRITE-RISK-LEVEL-BREAKS.
012370      PERFORM 3600-WRITE-DUVAL-ZONE-BREAKS.
012380 3999-END-OF-JOB-PROCESS-EXIT.
012390      EXIT.
012400 EJECT
012410********************************************************************
012420*               TOP-10 HIGHEST-RISK REPORT HEADING                *
012430********************************************************************
012440
012450 3100-WRITE-TOP-RISK-HEADER.
012460      MOVE SPACES TO RP-TITLE-LINE.
012470      STRING 'DGAENGIN - TRANSFORMER OIL RISK ENGINE - RUN '
012480             WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-CCYY
012490          DELIMITED BY SIZE INTO RP-TITLE-TEXT.
012500      WRITE REPORT-FILE-RECORD FROM RP-TITLE-LINE
012510          AFTER ADVANCING TOP-OF-FORM.
012520      MOVE SPACES TO RP-TITLE-LINE.
012530      MOVE 'TOP 10 HIGHEST RISK' TO RP-TITLE-TEXT.
012540      WRITE REPORT-FILE-RECORD FROM RP-TITLE-LINE.
012550      WRITE REPORT-FILE-RECORD FROM RP-BLANK-LINE.
012560      WRITE REPORT-FILE-RECORD FROM RP-TOP-HEADER-LINE.
012570
012580********************************************************************
012590*               TOP-10 HIGHEST-RISK DETAIL LINES                  *
012600********************************************************************
012610
012620 3200-WRITE-TOP-RISK-REPORT.
012630      PERFORM 3210-WRITE-ONE-TOP-RISK-LINE
012640          VARYING WS-RPT-SUB FROM 1 BY 1
012650          UNTIL WS-RPT-SUB > WS-TOP-RISK-COUNT.
012660      WRITE REPORT-FILE-RECORD FROM RP-BLANK-LINE.
012670
012680 3210-WRITE-ONE-TOP-RISK-LINE.
012690      MOVE WS-RPT-SUB                TO RP-RANK.
012700      MOVE TR-SUBSTATION-CODE(WS-RPT-SUB) TO RP-SUBCODE.
012710      MOVE TR-EQUIPMENT(WS-RPT-SUB)        TO RP-EQUIP.
012720      MOVE TR-SUBSTATION-NAME(WS-RPT-SUB)(1:20) TO RP-SUBNAME.
012730      MOVE TR-RISK-FLAG(WS-RPT-SUB)        TO RP-FLAG.
012740      MOVE TR-RISK-SCORE(WS-RPT-SUB)        TO RP-SCORE.
012750      MOVE TR-RISK-LEVEL(WS-RPT-SUB)         TO RP-LEVEL.
012760      MOVE TR-TCG(WS-RPT-SUB)                TO RP-TCG.
012770      MOVE TR-TAN(WS-RPT-SUB)                 TO RP-TAN.
012780      MOVE TR-ASROG(WS-RPT-SUB)                TO RP-ASROG.
012790      WRITE REPORT-FILE-RECORD FROM RP-TOP-DETAIL-LINE.
012800 EJECT
012810********************************************************************
012820*       COMPUTE ALL MEANS AND PERCENTS -- DIVIDE-BY-ZERO          *
012830*       GUARDED THROUGHOUT, RESULT LEFT AT ZERO -- REQ-0298       *
012840********************************************************************
012850
012860 3300-CALCULATE-SUMMARY-AVERAGES.
012870      IF WS-TOTAL-READ-CNTR > 0
012880          COMPUTE WS-HIGH-PERCENT ROUNDED =
012890              WS-HIGH-COUNT / WS-TOTAL-READ-CNTR * 100
012900          COMPUTE WS-MEAN-TCG ROUNDED =
012910              WS-TOTAL-TCG-SUM / WS-TOTAL-READ-CNTR
012920          COMPUTE WS-MEAN-SCORE ROUNDED =
012930              WS-TOTAL-SCORE-SUM / WS-TOTAL-READ-CNTR
012940          COMPUTE WS-DISCHARGE-PERCENT ROUNDED =
012950              WS-DISCHARGE-CNTR / WS-TOTAL-READ-CNTR * 100
012960      END-IF.
012970      IF WS-HIGH-COUNT > 0
012980          COMPUTE WS-HIGH-MEAN-TCG ROUNDED =
012990              WS-HIGH-TCG-SUM / WS-HIGH-COUNT
013000          COMPUTE WS-HIGH-MEAN-TAN ROUNDED =
013010              WS-HIGH-TAN-SUM / WS-HIGH-COUNT
013020          COMPUTE WS-HIGH-MEAN-BDV ROUNDED =
013030              WS-HIGH-BDV-SUM / WS-HIGH-COUNT
013040      END-IF.
013050      IF WS-MEDIUM-COUNT > 0
013060          COMPUTE WS-MEDIUM-MEAN-TCG ROUNDED =
013070              WS-MEDIUM-TCG-SUM / WS-MEDIUM-COUNT
013080          COMPUTE WS-MEDIUM-MEAN-TAN ROUNDED =
013090              WS-MEDIUM-TAN-SUM / WS-MEDIUM-COUNT
013100          COMPUTE WS-MEDIUM-MEAN-BDV ROUNDED =
013110              WS-MEDIUM-BDV-SUM / WS-MEDIUM-COUNT
013120      END-IF.
013130      IF WS-LOW-COUNT > 0
013140          COMPUTE WS-LOW-MEAN-TCG ROUNDED =
013150              WS-LOW-TCG-SUM / WS-LOW-COUNT
013160          COMPUTE WS-LOW-MEAN-TAN ROUNDED =
013170              WS-LOW-TAN-SUM / WS-LOW-COUNT
013180          COMPUTE WS-LOW-MEAN-BDV ROUNDED =
013190              WS-LOW-BDV-SUM / WS-LOW-COUNT
013200      END-IF.
013210 EJECT
013220********************************************************************
013230*                       KPI SUMMARY BLOCK                         *
013240********************************************************************
013250
013260 3400-WRITE-KPI-SUMMARY.
013270      MOVE SPACES TO RP-TITLE-LINE.
013280      MOVE 'KPI SUMMARY' TO RP-TITLE-TEXT.
013290      WRITE REPORT-FILE-RECORD FROM RP-TITLE-LINE
013300          AFTER ADVANCING TOP-OF-FORM.
013310      WRITE REPORT-FILE-RECORD FROM RP-BLANK-LINE.
013320      MOVE 'TOTAL TRANSFORMERS' TO RP-KPI-LABEL.
013330      MOVE WS-TOTAL-READ-CNTR TO WS-KPI-EDIT-COUNT.
013340      MOVE WS-KPI-EDIT-COUNT TO RP-KPI-VALUE.
013350      WRITE REPORT-FILE-RECORD FROM RP-KPI-LINE.
013360      MOVE 'HIGH-RISK COUNT' TO RP-KPI-LABEL.
013370      MOVE WS-HIGH-COUNT TO WS-KPI-EDIT-COUNT.
013380      MOVE WS-KPI-EDIT-COUNT TO RP-KPI-VALUE.
013390      WRITE REPORT-FILE-RECORD FROM RP-KPI-LINE.
013400      MOVE 'HIGH-RISK PERCENT' TO RP-KPI-LABEL.
013410      COMPUTE WS-KPI-EDIT-PERCENT ROUNDED = WS-HIGH-PERCENT.
013420      MOVE WS-KPI-EDIT-PERCENT TO RP-KPI-VALUE.
013430      WRITE REPORT-FILE-RECORD FROM RP-KPI-LINE.
013440      MOVE 'MEDIUM-RISK COUNT' TO RP-KPI-LABEL.
013450      MOVE WS-MEDIUM-COUNT TO WS-KPI-EDIT-COUNT.
013460      MOVE WS-KPI-EDIT-COUNT TO RP-KPI-VALUE.
013470      WRITE REPORT-FILE-RECORD FROM RP-KPI-LINE.
013480      MOVE 'LOW-RISK COUNT' TO RP-KPI-LABEL.
013490      MOVE WS-LOW-COUNT TO WS-KPI-EDIT-COUNT.
013500      MOVE WS-KPI-EDIT-COUNT TO RP-KPI-VALUE.
013510      WRITE REPORT-FILE-RECORD FROM RP-KPI-LINE.
013520      MOVE 'MEAN TCG' TO RP-KPI-LABEL.
013530      MOVE WS-MEAN-TCG TO WS-KPI-EDIT-TCG.
013540      MOVE WS-KPI-EDIT-TCG TO RP-KPI-VALUE.
013550      WRITE REPORT-FILE-RECORD FROM RP-KPI-LINE.
013560      MOVE 'MEAN RISK SCORE' TO RP-KPI-LABEL.
013570      COMPUTE WS-KPI-EDIT-SCORE ROUNDED = WS-MEAN-SCORE.
013580      MOVE WS-KPI-EDIT-SCORE TO RP-KPI-VALUE.
013590      WRITE REPORT-FILE-RECORD FROM RP-KPI-LINE.
013600      MOVE 'ELECTRICAL DISCHARGE PERCENT' TO RP-KPI-LABEL.
013610      COMPUTE WS-KPI-EDIT-PERCENT ROUNDED = WS-DISCHARGE-PERCENT.
013620      MOVE WS-KPI-EDIT-PERCENT TO RP-KPI-VALUE.
013630      WRITE REPORT-FILE-RECORD FROM RP-KPI-LINE.
013640      MOVE 'TCG OVER 2000 COUNT' TO RP-KPI-LABEL.
013650      MOVE WS-TCG-OVER-2000-CNTR TO WS-KPI-EDIT-COUNT.
013660      MOVE WS-KPI-EDIT-COUNT TO RP-KPI-VALUE.
013670      WRITE REPORT-FILE-RECORD FROM RP-KPI-LINE.
013680      MOVE 'CRITICAL DGA FAULT COUNT' TO RP-KPI-LABEL.
013690      MOVE WS-CRITICAL-ZONE-CNTR TO WS-KPI-EDIT-COUNT.
013700      MOVE WS-KPI-EDIT-COUNT TO RP-KPI-VALUE.
013710      WRITE REPORT-FILE-RECORD FROM RP-KPI-LINE.
013720      MOVE 'COMPLETE DGA DATA COUNT' TO RP-KPI-LABEL.
013730      MOVE WS-COMPLETE-DGA-CNTR TO WS-KPI-EDIT-COUNT.
013740      MOVE WS-KPI-EDIT-COUNT TO RP-KPI-VALUE.
013750      WRITE REPORT-FILE-RECORD FROM RP-KPI-LINE.
013760      WRITE REPORT-FILE-RECORD FROM RP-BLANK-LINE.
013770 EJECT
013780********************************************************************
013790*                 CONTROL BREAK BY RISK LEVEL                     *
013800********************************************************************
013810
013820 3500-WRITE-RISK-LEVEL-BREAKS.
013830      MOVE SPACES TO RP-TITLE-LINE.
013840      MOVE 'CONTROL BREAK BY RISK LEVEL' TO RP-TITLE-TEXT.
013850      WRITE REPORT-FILE-RECORD FROM RP-TITLE-LINE
013860          AFTER ADVANCING TOP-OF-FORM.
013870      WRITE REPORT-FILE-RECORD FROM RP-BLANK-LINE.
013880      WRITE REPORT-FILE-RECORD FROM RP-RISKLVL-HEADER-LINE.
013890      MOVE 'HIGH  ' TO RP-RL-LABEL.
013900      MOVE WS-HIGH-COUNT TO RP-RL-COUNT.
013910      COMPUTE RP-RL-MEAN-TCG ROUNDED = WS-HIGH-MEAN-TCG.
013920      COMPUTE RP-RL-MEAN-TAN ROUNDED = WS-HIGH-MEAN-TAN.
013930      COMPUTE RP-RL-MEAN-BDV ROUNDED = WS-HIGH-MEAN-BDV.
013940      WRITE REPORT-FILE-RECORD FROM RP-RISKLVL-DETAIL-LINE.
013950      MOVE 'MEDIUM' TO RP-RL-LABEL.
013960      MOVE WS-MEDIUM-COUNT TO RP-RL-COUNT.
013970      COMPUTE RP-RL-MEAN-TCG ROUNDED = WS-MEDIUM-MEAN-TCG.
013980      COMPUTE RP-RL-MEAN-TAN ROUNDED = WS-MEDIUM-MEAN-TAN.
013990      COMPUTE RP-RL-MEAN-BDV ROUNDED = WS-MEDIUM-MEAN-BDV.
014000      WRITE REPORT-FILE-RECORD FROM RP-RISKLVL-DETAIL-LINE.
014010      MOVE 'LOW   ' TO RP-RL-LABEL.
014020      MOVE WS-LOW-COUNT TO RP-RL-COUNT.
014030      COMPUTE RP-RL-MEAN-TCG ROUNDED = WS-LOW-MEAN-TCG.
014040      COMPUTE RP-RL-MEAN-TAN ROUNDED = WS-LOW-MEAN-TAN.
014050      COMPUTE RP-RL-MEAN-BDV ROUNDED = WS-LOW-MEAN-BDV.
014060      WRITE REPORT-FILE-RECORD FROM RP-RISKLVL-DETAIL-LINE.
014070      WRITE REPORT-FILE-RECORD FROM RP-BLANK-LINE.
014080 EJECT
014090********************************************************************
014100*                 CONTROL BREAK BY DUVAL ZONE                     *
014110********************************************************************
014120
014130 3600-WRITE-DUVAL-ZONE-BREAKS.
014140      MOVE SPACES TO RP-TITLE-LINE.
014150      MOVE 'CONTROL BREAK BY DUVAL ZONE' TO RP-TITLE-TEXT.
014160      WRITE REPORT-FILE-RECORD FROM RP-TITLE-LINE
014170          AFTER ADVANCING TOP-OF-FORM.
014180      WRITE REPORT-FILE-RECORD FROM RP-BLANK-LINE.
014190      WRITE REPORT-FILE-RECORD FROM RP-ZONE-HEADER-LINE.
014200      PERFORM 3610-WRITE-ONE-ZONE-LINE
014210          VARYING WS-RPT-SUB FROM 1 BY 1
014220          UNTIL WS-RPT-SUB > WS-ZONE-TABLE-COUNT.
014230
014240 3610-WRITE-ONE-ZONE-LINE.
014250      MOVE ZN-ZONE-LABEL(WS-RPT-SUB) TO RP-ZN-LABEL.
014260      MOVE ZN-COUNT(WS-RPT-SUB)      TO RP-ZN-COUNT.
014270      IF ZN-COUNT(WS-RPT-SUB) > 0
014280          COMPUTE WS-ZONE-MEAN-SCORE ROUNDED =
014290              ZN-RISK-SCORE-SUM(WS-RPT-SUB) / ZN-COUNT(WS-RPT-SUB)
014300          COMPUTE WS-ZONE-MEAN-TCG ROUNDED =
014310              ZN-TCG-SUM(WS-RPT-SUB) / ZN-COUNT(WS-RPT-SUB)
014320      ELSE
014330          MOVE 0 TO WS-ZONE-MEAN-SCORE WS-ZONE-MEAN-TCG
014340      END-IF.
014350      COMPUTE RP-ZN-MEAN-SCORE ROUNDED = WS-ZONE-MEAN-SCORE.
014360      COMPUTE RP-ZN-MEAN-TCG ROUNDED = WS-ZONE-MEAN-TCG.
014370      WRITE REPORT-FILE-RECORD FROM RP-ZONE-DETAIL-LINE.
014380 EJECT
014390********************************************************************
014400*                       CLOSE ALL FILES                            *
014410********************************************************************
014420
014430 EOJ9000-CLOSE-FILES.
014440      CLOSE SAMPLE-FILE DETAIL-FILE REPORT-FILE.
014450      DISPLAY 'SAMPLES READ: ' WS-TOTAL-READ-CNTR.
014460      DISPLAY 'DETAIL RECORDS WRITTEN: ' WS-DETAIL-WRITTEN-CNTR.
014470      GO TO EOJ9999-EXIT.
014480
014490********************************************************************
014500*            FATAL I/O ERROR -- FORCE A PROGRAM INTERRUPT          *
014510********************************************************************
014520
014530 EOJ9900-ABEND.
014540      DISPLAY 'DGAENGIN ABENDING DUE TO ERROR'.
014550      CALL 'CKABEND'.
014560 EOJ9999-EXIT.
014570      EXIT.
014580
